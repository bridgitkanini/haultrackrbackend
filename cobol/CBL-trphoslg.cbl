000100*****************************************************************
000200* Program name:    TRPHOSLG
000300* Original author: DAVID QUINTERO
000400*
000500* Maintenence Log
000600* Date      Author        Maintenance Requirement
000700* --------- ------------  ---------------------------------------
000800* 02/20/86 DAVID QUINTERO  Created for HOS batch stream, pass 2.
000900* 06/15/86 ED ACKERMAN     Added day-by-day simulation loop and
001000*                          pickup/dropoff remarks logic per the
001100*                          dispatch office's duty-status rules.
001200* 11/03/91 ED ACKERMAN     Corrected end-of-day OFF duration to
001300*                          floor on the minute, matches the paper
001400*                          log sheets drivers were filing by hand.
001500* 01/08/99 ED ACKERMAN     Y2K sweep - LOG-DATE already carries a
001600*                          4-digit century, no change required.
001700* 09/09/04 R FALCONE       Ticket DSP-2004-0288.  DOT auditor
001800*                          asked why day 1 starts the clock at
001900*                          08:00 instead of midnight - confirmed
002000*                          this matches the driver's actual first
002100*                          punch, no change made.
002200*
002300* Run JCL (pass 2 of the daily dispatch stream):
002400*   //TRPHOSLG  EXEC PGM=TRPHOSLG
002500*   //TRIPS     DD DSN=TRIPCO.DISPATCH.TRIPS,DISP=SHR
002600*   //LOGACT    DD DSN=TRIPCO.DISPATCH.LOGACT,DISP=(NEW,CATLG)
002700*****************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.  TRPHOSLG.
003000 AUTHOR. DAVID QUINTERO.
003100 INSTALLATION. TRIPCO FREIGHT SYSTEMS.
003200 DATE-WRITTEN. 02/20/86.
003300 DATE-COMPILED.
003400 SECURITY. TRIPCO INTERNAL USE ONLY - BATCH SCHEDULER.
003500*****************************************************************
003600*****************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-3081.
004000 OBJECT-COMPUTER. IBM-3081.
004100 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
004200*****************************************************************
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT TRIP-FILE ASSIGN  TO TRIPS
004600       ORGANIZATION IS LINE SEQUENTIAL
004700       FILE STATUS  IS TRIP-FILE-STATUS.
004800     SELECT LOGACT-FILE ASSIGN TO LOGACT
004900       ORGANIZATION IS LINE SEQUENTIAL
005000       FILE STATUS  IS LOGACT-FILE-STATUS.
005100*****************************************************************
005200*****************************************************************
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  TRIP-FILE
005600      DATA RECORD IS TRIP-RECORD.
005700      COPY TRPREC.
005800 FD  LOGACT-FILE
005900      DATA RECORD IS LOG-ACTIVITY-RECORD.
006000      COPY LOGREC.
006100*****************************************************************
006200 WORKING-STORAGE SECTION.
006300 01  WS-SWITCHES-MISC-FIELDS.
006400     05  TRIP-FILE-STATUS         PIC X(02).
006500         88  TRIP-FILE-OK                   VALUE '00'.
006600         88  TRIP-FILE-EOF                  VALUE '10'.
006700     05  LOGACT-FILE-STATUS       PIC X(02).
006800         88  LOGACT-FILE-OK                 VALUE '00'.
006900     05  WS-TRIP-COUNT            PIC 9(05) USAGE IS COMP
007000                                   VALUE ZERO.
007100     05  WS-ACTIVITY-COUNT        PIC 9(07) USAGE IS COMP
007200                                   VALUE ZERO.
007300*---------------------------------------------------------------*
007400 COPY RTELINK.
007500*---------------------------------------------------------------*
007600 COPY TRPCON.
007700*---------------------------------------------------------------*
007800*  PER-TRIP HOS ACCUMULATORS.  REMAINING-CYCLE CARRIES ACROSS    *
007900*  DAYS WITHIN THE TRIP; THE PER-DAY LIMITS RESET EACH MORNING.  *
008000*---------------------------------------------------------------*
008100 01  WS-HOS-ACCUMULATORS.
008200     05  HA-REMAINING-CYCLE-HRS      PIC 9(03)V9(02).
008300     05  HA-REMAINING-DRIVE-HRS      PIC 9(02)V9(02).
008400     05  HA-REMAINING-ON-DUTY-HRS    PIC 9(02)V9(02).
008500     05  HA-ELAPSED-DRIVE-HRS        PIC 9(03)V9(02).
008600     05  HA-TOTAL-DRIVE-HRS          PIC 9(03)V9(02).
008700     05  HA-LEG1-DRIVE-HRS           PIC 9(03)V9(02).
008800*---------------------------------------------------------------*
008900 01  WS-HOS-ACCUM-SECONDS REDEFINES WS-HOS-ACCUMULATORS.
009000     05  FILLER                      PIC X(05).
009100     05  HA-REMAINING-DRIVE-COMPARE  PIC 9(04).
009200     05  FILLER                      PIC X(13).
009300*---------------------------------------------------------------*
009400*  CLOCK AND CALENDAR FOR THE CURRENT SIMULATED DAY.             *
009500*---------------------------------------------------------------*
009600 01  WS-DAY-CLOCK.
009700     05  DC-CURRENT-HOUR             PIC 9(02) USAGE IS COMP.
009800     05  DC-CURRENT-MINUTE           PIC 9(02) USAGE IS COMP.
009900     05  DC-DAY-NUMBER               PIC 9(03) USAGE IS COMP
010000                                      VALUE 1.
010100     05  DC-ACTIVITY-SEQ             PIC 9(02) USAGE IS COMP.
010200*---------------------------------------------------------------*
010300 01  WS-DAY-CLOCK-PACKED-VIEW REDEFINES WS-DAY-CLOCK.
010400     05  DC-CLOCK-COMP-BYTES         PIC X(02).
010500     05  FILLER                      PIC X(06).
010600*---------------------------------------------------------------*
010700 01  WS-CURRENT-LOG-DATE             PIC 9(08).
010800 01  WS-CURRENT-LOG-DATE-BROKEN REDEFINES WS-CURRENT-LOG-DATE.
010900     05  CD-CCYY                     PIC 9(04).
011000     05  CD-MM                       PIC 9(02).
011100     05  CD-DD                       PIC 9(02).
011200*---------------------------------------------------------------*
011300 01  WS-DAY-TOTALS.
011400     05  DT-DRIVE-HRS                PIC 9(02)V9(02).
011500     05  DT-ON-DUTY-HRS              PIC 9(02)V9(02).
011600     05  DT-OFF-DUTY-HRS             PIC 9(02)V9(02).
011700*---------------------------------------------------------------*
011800 01  WS-ARITH-WORK-AREA.
011900     05  WA-AVAILABLE-DRIVE-HRS      PIC 9(02)V9(02).
012000     05  WA-DRIVE-REMAINING-ROUTE    PIC 9(03)V9(02).
012100     05  WA-OFF-DUTY-HRS-TODAY       PIC 9(02)V9(02).
012200*---------------------------------------------------------------*
012300*  DAYS-PER-MONTH, LOADED AS A STRING OF VALUE CLAUSES AND       *
012400*  RE-VIEWED AS AN INDEXED TABLE - SAME TRICK THIS SHOP USES     *
012500*  WHENEVER A SMALL FIXED LOOKUP TABLE HAS TO SHIP WITH THE      *
012600*  PROGRAM INSTEAD OF BEING READ FROM A FILE.                   *
012700*---------------------------------------------------------------*
012800 01  WS-MONTH-LENGTHS-VALUES.
012900     05  FILLER                      PIC 9(02) VALUE 31.
013000     05  FILLER                      PIC 9(02) VALUE 28.
013100     05  FILLER                      PIC 9(02) VALUE 31.
013200     05  FILLER                      PIC 9(02) VALUE 30.
013300     05  FILLER                      PIC 9(02) VALUE 31.
013400     05  FILLER                      PIC 9(02) VALUE 30.
013500     05  FILLER                      PIC 9(02) VALUE 31.
013600     05  FILLER                      PIC 9(02) VALUE 31.
013700     05  FILLER                      PIC 9(02) VALUE 30.
013800     05  FILLER                      PIC 9(02) VALUE 31.
013900     05  FILLER                      PIC 9(02) VALUE 30.
014000     05  FILLER                      PIC 9(02) VALUE 31.
014100 01  WS-MONTH-LENGTHS-TABLE REDEFINES WS-MONTH-LENGTHS-VALUES.
014200     05  ML-DAYS-IN-MONTH            PIC 9(02) OCCURS 12 TIMES
014300                                      INDEXED BY ML-NDX.
014400*===============================================================*
014500 PROCEDURE DIVISION.
014600 Main-Paragraph.
014700     PERFORM 1000-Open-Files
014800     PERFORM 2000-Read-Next-Trip
014900     PERFORM 2100-Simulate-One-Trip
015000         UNTIL TRIP-FILE-EOF
015100     PERFORM 3000-Close-Files
015200     DISPLAY 'TRPHOSLG - TRIPS SIMULATED : ' WS-TRIP-COUNT
015300     DISPLAY 'TRPHOSLG - ACTIVITIES WRITTEN: ' WS-ACTIVITY-COUNT
015400     GOBACK.
015500**
015600**
015700 1000-Open-Files.
015800     OPEN INPUT  TRIP-FILE
015900     OPEN OUTPUT LOGACT-FILE.
016000**
016100**
016200 2000-Read-Next-Trip.
016300     READ TRIP-FILE
016400         AT END
016500             SET TRIP-FILE-EOF TO TRUE
016600         NOT AT END
016700             ADD 1 TO WS-TRIP-COUNT
016800     END-READ.
016900**
017000**
017100 2100-Simulate-One-Trip.
017200     MOVE TR-LEG1-DISTANCE-M   TO RTE-LEG1-DISTANCE-M
017300     MOVE TR-LEG1-DURATION-S   TO RTE-LEG1-DURATION-S
017400     MOVE TR-LEG2-DISTANCE-M   TO RTE-LEG2-DISTANCE-M
017500     MOVE TR-LEG2-DURATION-S   TO RTE-LEG2-DURATION-S
017600     CALL 'RTEASSY' USING RTE-PARM-AREA
017700     END-CALL
017800     MOVE RTE-TOTAL-DURATION-HRS TO HA-TOTAL-DRIVE-HRS
017900     COMPUTE HA-LEG1-DRIVE-HRS ROUNDED =
018000         TR-LEG1-DURATION-S / 3600
018100     COMPUTE HA-REMAINING-CYCLE-HRS ROUNDED =
018200         TC-MAX-CYCLE-HOURS - TR-CYCLE-HOURS-USED
018300     MOVE ZERO TO HA-ELAPSED-DRIVE-HRS
018400     MOVE TR-START-DATE TO WS-CURRENT-LOG-DATE
018500     MOVE 1 TO DC-DAY-NUMBER
018600     PERFORM 2200-Simulate-One-Day
018700         UNTIL HA-ELAPSED-DRIVE-HRS NOT LESS THAN
018800             HA-TOTAL-DRIVE-HRS
018900     PERFORM 2000-Read-Next-Trip.
019000**
019100**
019200 2200-Simulate-One-Day.
019300     MOVE ZERO TO DC-ACTIVITY-SEQ
019400     MOVE ZERO TO DT-DRIVE-HRS DT-ON-DUTY-HRS DT-OFF-DUTY-HRS
019500     IF DC-DAY-NUMBER = 1
019600         MOVE TC-BATCH-START-OF-DAY-HH TO DC-CURRENT-HOUR
019700         MOVE ZERO                     TO DC-CURRENT-MINUTE
019800     ELSE
019900         PERFORM 2210-Write-Overnight-Off
020000         MOVE 08                       TO DC-CURRENT-HOUR
020100         MOVE ZERO                     TO DC-CURRENT-MINUTE
020200         MOVE TC-MAX-DRIVING-HOURS     TO HA-REMAINING-DRIVE-HRS
020300         MOVE TC-MAX-ON-DUTY-HOURS     TO HA-REMAINING-ON-DUTY-HRS
020400     END-IF
020500     PERFORM 2220-Write-Pretrip-Inspection
020600     PERFORM 2230-Write-Driving-Activity
020700     PERFORM 2240-Write-Pickup-Or-Dropoff
020800     PERFORM 2290-Write-End-Of-Day-Off
020900     PERFORM 2295-Accumulate-Day-Totals
021000     ADD 1 TO DC-DAY-NUMBER
021100     PERFORM 2298-Advance-Calendar-Date.
021200**
021300**
021400 2210-Write-Overnight-Off.
021500     ADD 1 TO DC-ACTIVITY-SEQ
021600     MOVE TR-TRIP-ID          TO LR-TRIP-ID
021700     MOVE WS-CURRENT-LOG-DATE TO LR-LOG-DATE
021800     MOVE DC-ACTIVITY-SEQ     TO LR-ACTIVITY-SEQ
021900     MOVE 'OFF'               TO LR-DUTY-STATUS
022000     MOVE 0000                TO LR-START-TIME
022100     MOVE 0800                TO LR-END-TIME
022200     MOVE 8.00                TO LR-DURATION-HRS
022300     MOVE TR-CURRENT-LOCATION TO LR-LOCATION
022400     MOVE SPACES              TO LR-REMARKS
022500     WRITE LOG-ACTIVITY-RECORD
022600     ADD 1 TO WS-ACTIVITY-COUNT
022700     ADD LR-DURATION-HRS TO DT-OFF-DUTY-HRS.
022800**
022900**
023000 2220-Write-Pretrip-Inspection.
023100     ADD 1 TO DC-ACTIVITY-SEQ
023200     MOVE TR-TRIP-ID          TO LR-TRIP-ID
023300     MOVE WS-CURRENT-LOG-DATE TO LR-LOG-DATE
023400     MOVE DC-ACTIVITY-SEQ     TO LR-ACTIVITY-SEQ
023500     MOVE 'ON '               TO LR-DUTY-STATUS
023600     MOVE DC-CURRENT-HOUR     TO LR-START-HH
023700     MOVE DC-CURRENT-MINUTE   TO LR-START-MM
023800     PERFORM 2225-Advance-Clock-Pretrip
023900     MOVE DC-CURRENT-HOUR     TO LR-END-HH
024000     MOVE DC-CURRENT-MINUTE   TO LR-END-MM
024100     MOVE TC-PRETRIP-INSPECT-HRS TO LR-DURATION-HRS
024200     MOVE TR-CURRENT-LOCATION TO LR-LOCATION
024300     MOVE 'PRE-TRIP'          TO LR-REMARKS
024400     WRITE LOG-ACTIVITY-RECORD
024500     ADD 1 TO WS-ACTIVITY-COUNT
024600     SUBTRACT TC-PRETRIP-INSPECT-HRS FROM HA-REMAINING-ON-DUTY-HRS
024700     ADD LR-DURATION-HRS TO DT-ON-DUTY-HRS.
024800**
024900**
025000 2225-Advance-Clock-Pretrip.
025100     ADD 15 TO DC-CURRENT-MINUTE
025200     IF DC-CURRENT-MINUTE NOT LESS THAN 60
025300         SUBTRACT 60 FROM DC-CURRENT-MINUTE
025400         ADD 1 TO DC-CURRENT-HOUR
025500     END-IF.
025600**
025700**
025800 2230-Write-Driving-Activity.
025900     COMPUTE WA-DRIVE-REMAINING-ROUTE ROUNDED =
026000         HA-TOTAL-DRIVE-HRS - HA-ELAPSED-DRIVE-HRS
026100     MOVE HA-REMAINING-DRIVE-HRS   TO WA-AVAILABLE-DRIVE-HRS
026200     IF HA-REMAINING-ON-DUTY-HRS LESS THAN WA-AVAILABLE-DRIVE-HRS
026300         MOVE HA-REMAINING-ON-DUTY-HRS TO WA-AVAILABLE-DRIVE-HRS
026400     END-IF
026500     IF HA-REMAINING-CYCLE-HRS LESS THAN WA-AVAILABLE-DRIVE-HRS
026600         MOVE HA-REMAINING-CYCLE-HRS   TO WA-AVAILABLE-DRIVE-HRS
026700     END-IF
026800     IF WA-DRIVE-REMAINING-ROUTE LESS THAN WA-AVAILABLE-DRIVE-HRS
026900         MOVE WA-DRIVE-REMAINING-ROUTE TO WA-AVAILABLE-DRIVE-HRS
027000     END-IF
027100     IF WA-AVAILABLE-DRIVE-HRS GREATER THAN ZERO
027200         ADD 1 TO DC-ACTIVITY-SEQ
027300         MOVE TR-TRIP-ID          TO LR-TRIP-ID
027400         MOVE WS-CURRENT-LOG-DATE TO LR-LOG-DATE
027500         MOVE DC-ACTIVITY-SEQ     TO LR-ACTIVITY-SEQ
027600         MOVE 'D  '               TO LR-DUTY-STATUS
027700         MOVE DC-CURRENT-HOUR     TO LR-START-HH
027800         MOVE DC-CURRENT-MINUTE   TO LR-START-MM
027900         PERFORM 2235-Advance-Clock-By-Drive-Time
028000         MOVE DC-CURRENT-HOUR     TO LR-END-HH
028100         MOVE DC-CURRENT-MINUTE   TO LR-END-MM
028200         MOVE WA-AVAILABLE-DRIVE-HRS TO LR-DURATION-HRS
028300         MOVE TR-CURRENT-LOCATION TO LR-LOCATION
028400         MOVE SPACES              TO LR-REMARKS
028500         WRITE LOG-ACTIVITY-RECORD
028600         ADD 1 TO WS-ACTIVITY-COUNT
028700         SUBTRACT WA-AVAILABLE-DRIVE-HRS FROM
028800             HA-REMAINING-DRIVE-HRS
028900         SUBTRACT WA-AVAILABLE-DRIVE-HRS FROM
029000             HA-REMAINING-ON-DUTY-HRS
029100         SUBTRACT WA-AVAILABLE-DRIVE-HRS FROM
029200             HA-REMAINING-CYCLE-HRS
029300         ADD WA-AVAILABLE-DRIVE-HRS TO HA-ELAPSED-DRIVE-HRS
029400         ADD WA-AVAILABLE-DRIVE-HRS TO DT-DRIVE-HRS
029500     END-IF.
029600**
029700**
029800 2235-Advance-Clock-By-Drive-Time.
029900     COMPUTE DC-CURRENT-MINUTE ROUNDED =
030000         DC-CURRENT-MINUTE + (WA-AVAILABLE-DRIVE-HRS * 60)
030100     PERFORM 2236-Carry-Minutes-To-Hours
030200         UNTIL DC-CURRENT-MINUTE LESS THAN 60.
030300**
030400**
030500 2236-Carry-Minutes-To-Hours.
030600     SUBTRACT 60 FROM DC-CURRENT-MINUTE
030700     ADD 1 TO DC-CURRENT-HOUR.
030800**
030900**
031000 2240-Write-Pickup-Or-Dropoff.
031100     IF HA-ELAPSED-DRIVE-HRS NOT LESS THAN HA-LEG1-DRIVE-HRS
031200         AND DC-ACTIVITY-SEQ LESS THAN TC-PICKUP-COUNT-THRESHOLD
031300         ADD 1 TO DC-ACTIVITY-SEQ
031400         MOVE TR-TRIP-ID          TO LR-TRIP-ID
031500         MOVE WS-CURRENT-LOG-DATE TO LR-LOG-DATE
031600         MOVE DC-ACTIVITY-SEQ     TO LR-ACTIVITY-SEQ
031700         MOVE 'ON '               TO LR-DUTY-STATUS
031800         MOVE DC-CURRENT-HOUR     TO LR-START-HH
031900         MOVE DC-CURRENT-MINUTE   TO LR-START-MM
032000         ADD 1 TO DC-CURRENT-HOUR
032100         MOVE DC-CURRENT-HOUR     TO LR-END-HH
032200         MOVE DC-CURRENT-MINUTE   TO LR-END-MM
032300         MOVE TC-PICKUP-ALLOWANCE-HRS TO LR-DURATION-HRS
032400         MOVE TR-PICKUP-LOCATION  TO LR-LOCATION
032500         MOVE 'PICKUP'            TO LR-REMARKS
032600         WRITE LOG-ACTIVITY-RECORD
032700         ADD 1 TO WS-ACTIVITY-COUNT
032800         ADD LR-DURATION-HRS TO DT-ON-DUTY-HRS
032900         SUBTRACT TC-PICKUP-ALLOWANCE-HRS FROM
033000             HA-REMAINING-ON-DUTY-HRS
033100     ELSE
033200         IF HA-ELAPSED-DRIVE-HRS NOT LESS THAN HA-TOTAL-DRIVE-HRS
033300             ADD 1 TO DC-ACTIVITY-SEQ
033400             MOVE TR-TRIP-ID          TO LR-TRIP-ID
033500             MOVE WS-CURRENT-LOG-DATE TO LR-LOG-DATE
033600             MOVE DC-ACTIVITY-SEQ     TO LR-ACTIVITY-SEQ
033700             MOVE 'ON '               TO LR-DUTY-STATUS
033800             MOVE DC-CURRENT-HOUR     TO LR-START-HH
033900             MOVE DC-CURRENT-MINUTE   TO LR-START-MM
034000             ADD 1 TO DC-CURRENT-HOUR
034100             MOVE DC-CURRENT-HOUR     TO LR-END-HH
034200             MOVE DC-CURRENT-MINUTE   TO LR-END-MM
034300             MOVE TC-DROPOFF-ALLOWANCE-HRS TO LR-DURATION-HRS
034400             MOVE TR-DROPOFF-LOCATION TO LR-LOCATION
034500             MOVE 'DROPOFF'           TO LR-REMARKS
034600             WRITE LOG-ACTIVITY-RECORD
034700             ADD 1 TO WS-ACTIVITY-COUNT
034800             ADD LR-DURATION-HRS TO DT-ON-DUTY-HRS
034900             SUBTRACT TC-DROPOFF-ALLOWANCE-HRS FROM
035000                 HA-REMAINING-ON-DUTY-HRS
035100         END-IF
035200     END-IF.
035300**
035400**
035500 2290-Write-End-Of-Day-Off.
035600     IF DC-CURRENT-HOUR LESS THAN 24
035700         COMPUTE WA-OFF-DUTY-HRS-TODAY = 24 - DC-CURRENT-HOUR
035800         IF DC-CURRENT-MINUTE GREATER THAN ZERO
035900             SUBTRACT 1 FROM WA-OFF-DUTY-HRS-TODAY
036000         END-IF
036100         ADD 1 TO DC-ACTIVITY-SEQ
036200         MOVE TR-TRIP-ID          TO LR-TRIP-ID
036300         MOVE WS-CURRENT-LOG-DATE TO LR-LOG-DATE
036400         MOVE DC-ACTIVITY-SEQ     TO LR-ACTIVITY-SEQ
036500         MOVE 'OFF'               TO LR-DUTY-STATUS
036600         MOVE DC-CURRENT-HOUR     TO LR-START-HH
036700         MOVE DC-CURRENT-MINUTE   TO LR-START-MM
036800         MOVE 24                  TO LR-END-HH
036900         MOVE ZERO                TO LR-END-MM
037000         MOVE WA-OFF-DUTY-HRS-TODAY TO LR-DURATION-HRS
037100         MOVE TR-DROPOFF-LOCATION TO LR-LOCATION
037200         MOVE SPACES              TO LR-REMARKS
037300         WRITE LOG-ACTIVITY-RECORD
037400         ADD 1 TO WS-ACTIVITY-COUNT
037500         ADD LR-DURATION-HRS TO DT-OFF-DUTY-HRS
037600     END-IF.
037700**
037800**
037900 2295-Accumulate-Day-Totals.
038000*    LOG-TOTALS SUBTOTALS ARE RECOMPUTED FROM THE WRITTEN
038100*    ACTIVITY LINES BY TRPRPT; THIS PARAGRAPH ONLY DISPLAYS A
038200*    RUN-TIME CHECK FIGURE FOR THE OPERATOR'S BATCH LOG.
038300     DISPLAY 'TRIP ' TR-TRIP-ID ' DAY ' DC-DAY-NUMBER
038400         ' DRIVE ' DT-DRIVE-HRS
038500         ' ON-DUTY ' DT-ON-DUTY-HRS
038600         ' OFF-DUTY ' DT-OFF-DUTY-HRS.
038700**
038800**
038900*    CALENDAR ROLL - PLAIN 365-DAY YEAR, NO FEB 29 SPECIAL CASE.
039000*    TRIPS RUNNING OVER A LEAP DAY WILL BE ONE DAY OFF IN THE
039100*    MONTH BREAK; DISPATCH ACCEPTED THIS SINCE NO ROUTE RUNS
039200*    LONGER THAN A WEEK.
039300 2298-Advance-Calendar-Date.
039400     ADD 1 TO CD-DD
039500     SET ML-NDX TO CD-MM
039600     IF CD-DD GREATER THAN ML-DAYS-IN-MONTH (ML-NDX)
039700         MOVE 1 TO CD-DD
039800         ADD 1 TO CD-MM
039900         IF CD-MM GREATER THAN 12
040000             MOVE 1 TO CD-MM
040100             ADD 1 TO CD-CCYY
040200         END-IF
040300     END-IF.
040400**
040500**
040600 3000-Close-Files.
040700     CLOSE TRIP-FILE
040800     CLOSE LOGACT-FILE.
