000100*------------------------------------------------------------*
000200*  COPYLIB-STPTAB                                             *
000300*  Working table of planned fuel/rest stops for one trip,    *
000400*  built by TRPROUTE before the STOP-MERGER sort/merge pass. *
000500*  OCCURS ... DEPENDING ON, same as any other shop working   *
000600*  table sized off a record count instead of a fixed limit.  *
000700*  Original author: E ACKERMAN       Written: 03/05/86        *
000800*------------------------------------------------------------*
000900*  MAINTENANCE LOG                                            *
001000*  DATE      AUTHOR        MAINTENANCE REQUIREMENT            *
001100*  --------- ------------  ------------------------------     *
001200*  03/05/86 E ACKERMAN     CREATED - STOP WORK TABLE          *
001300*  09/12/86 E ACKERMAN     RAISED OCCURS LIMIT 100 TO 200,    *
001400*                          LONG-HAUL TRIPS RAN OUT OF ROOM.   *
001500*  07/14/03 R FALCONE     TICKET DSP-2003-0201.  CHECKED THE  *
001600*                         200-ENTRY LIMIT AGAINST THE LONGEST *
001700*                         ROUTE ON FILE - STILL COMFORTABLE   *
001800*                         ROOM TO SPARE, NO CHANGE MADE.      *
001900*------------------------------------------------------------*
002000 01  ST-TABLE-COUNT       PIC S9(04) USAGE IS COMP.
002100 01  ST-TABLE-INDEX       PIC S9(04) USAGE IS COMP.
002200 01  ST-MERGE-INDEX       PIC S9(04) USAGE IS COMP.
002300 01  ST-SWAP-FLAG         PIC X(01).
002400     88  ST-TABLE-SWAPPED       VALUE 'Y'.
002500*
002600 01  STOP-WORK-TABLE.
002700     02  ST-ENTRY OCCURS 1 TO 200 TIMES
002800         DEPENDING ON ST-TABLE-COUNT
002900         INDEXED BY ST-ENTRY-NDX.
003000         05  ST-TYPE                     PIC X(04).
003100         05  ST-DISTANCE-MI              PIC 9(05)V9(01).
003200         05  ST-TIME-OFFSET-HRS          PIC 9(03)V9(02).
003300         05  ST-DURATION-HRS             PIC 9(02)V9(02).
003400         05  ST-ABSORBED-SW              PIC X(01).
003500             88  ST-ABSORBED                    VALUE 'Y'.
