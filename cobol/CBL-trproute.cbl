000100*===============================================================*
000200* PROGRAM NAME:    TRPROUTE
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 02/14/86 DAVID QUINTERO  CREATED FOR DISPATCH BATCH STREAM.
000900* 03/05/86 ED ACKERMAN     ADDED FUEL/REST STOP PLANNING AND THE
001000*                          MERGE PASS, CALLS RTEASSY FOR ROUTE
001100*                          TOTALS INSTEAD OF DOING THE ARITHMETIC
001200*                          IN-LINE.
001300* 09/12/86 ED ACKERMAN     RAISED STOP TABLE OCCURS LIMIT, SEE
001400*                          COPYLIB-STPTAB CHANGE LOG.
001500* 01/08/99 ED ACKERMAN     Y2K SWEEP - START-DATE ALREADY CARRIES
001600*                          A 4-DIGIT CENTURY, NO CHANGE REQUIRED.
001700* 04/17/03 R FALCONE       TICKET DSP-2003-0117.  DISPATCH ASKED
001800*                          FOR A WALKTHROUGH OF THE STOP-MERGE
001900*                          RADIUS AFTER AN AUDIT QUESTION - VALUE
002000*                          CONFIRMED CORRECT, NO CODE CHANGE.
002100*
002200* RUN JCL (PASS 1 OF THE DAILY DISPATCH STREAM):
002300*   //TRPROUTE  EXEC PGM=TRPROUTE
002400*   //TRIPS     DD DSN=TRIPCO.DISPATCH.TRIPS,DISP=SHR
002500*   //STOPS     DD DSN=TRIPCO.DISPATCH.STOPS,DISP=(NEW,CATLG)
002600*===============================================================*
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.  TRPROUTE.
002900 AUTHOR.        DAVID QUINTERO.
003000 INSTALLATION.  TRIPCO FREIGHT SYSTEMS.
003100 DATE-WRITTEN.  02/14/86.
003200 DATE-COMPILED.
003300 SECURITY.      TRIPCO INTERNAL USE ONLY - BATCH SCHEDULER.
003400*===============================================================*
003500 ENVIRONMENT DIVISION.
003600*---------------------------------------------------------------*
003700 CONFIGURATION SECTION.
003800*---------------------------------------------------------------*
003900 SOURCE-COMPUTER. IBM-3096.
004000 OBJECT-COMPUTER. IBM-3096.
004100 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
004200*---------------------------------------------------------------*
004300 INPUT-OUTPUT SECTION.
004400*---------------------------------------------------------------*
004500 FILE-CONTROL.
004600     SELECT TRIP-FILE ASSIGN TO TRIPS
004700       ORGANIZATION IS LINE SEQUENTIAL
004800       FILE STATUS  IS TRIP-FILE-STATUS.
004900*
005000     SELECT STOP-FILE ASSIGN TO STOPS
005100       ORGANIZATION IS LINE SEQUENTIAL
005200       FILE STATUS  IS STOP-FILE-STATUS.
005300*===============================================================*
005400 DATA DIVISION.
005500*---------------------------------------------------------------*
005600 FILE SECTION.
005700*---------------------------------------------------------------*
005800 FD  TRIP-FILE
005900      DATA RECORD IS TRIP-RECORD.
006000      COPY TRPREC.
006100*---------------------------------------------------------------*
006200 FD  STOP-FILE
006300      DATA RECORD IS STOP-RECORD.
006400      COPY STPREC.
006500*---------------------------------------------------------------*
006600 WORKING-STORAGE SECTION.
006700*---------------------------------------------------------------*
006800 01  WS-SWITCHES-SUBSCRIPTS-MISC.
006900     05  TRIP-FILE-STATUS            PIC X(02).
007000         88 TRIP-FILE-OK                       VALUE '00'.
007100         88 TRIP-FILE-EOF                       VALUE '10'.
007200     05  STOP-FILE-STATUS            PIC X(02).
007300         88 STOP-FILE-OK                       VALUE '00'.
007400     05  WS-TRIP-COUNT               PIC 9(05) USAGE IS COMP
007500                                      VALUE ZERO.
007600     05  WS-STOP-COUNT               PIC 9(05) USAGE IS COMP
007700                                      VALUE ZERO.
007800*---------------------------------------------------------------*
007900*  ROUTE TOTALS RETURNED BY RTEASSY, SHARED WORKING-STORAGE COPY *
008000*  OF THE SAME AREA THAT LIVES IN RTEASSY'S LINKAGE SECTION.     *
008100*---------------------------------------------------------------*
008200 COPY RTELINK.
008300*---------------------------------------------------------------*
008400 COPY TRPCON.
008500*---------------------------------------------------------------*
008600 COPY STPTAB.
008700*---------------------------------------------------------------*
008800*  A SECOND VIEW OF THE STOP TABLE ENTRY, USED WHILE THE MERGE   *
008900*  PASS IS FOLDING AN ABSORBED STOP INTO THE STOP IT LANDED ON.  *
009000*---------------------------------------------------------------*
009100 01  WS-HOLD-STOP-ENTRY.
009200     05  WS-HOLD-TYPE                PIC X(04).
009300     05  WS-HOLD-DISTANCE-MI         PIC 9(05)V9(01).
009400     05  WS-HOLD-TIME-OFFSET-HRS     PIC 9(03)V9(02).
009500     05  WS-HOLD-DURATION-HRS        PIC 9(02)V9(02).
009600     05  WS-HOLD-ABSORBED-SW         PIC X(01).
009700*---------------------------------------------------------------*
009800 01  WS-HOLD-STOP-NUMERIC REDEFINES WS-HOLD-STOP-ENTRY.
009900     05  FILLER                      PIC X(04).
010000     05  WS-HOLD-DISTANCE-NUM        PIC 9(06).
010100     05  FILLER                      PIC X(10).
010200*---------------------------------------------------------------*
010300 01  WS-FUEL-STOP-WORK-AREA.
010400     05  WA-FUEL-STOP-COUNT          PIC 9(03) USAGE IS COMP.
010500     05  WA-FUEL-STOP-NDX            PIC 9(03) USAGE IS COMP.
010600     05  WA-FUEL-DISTANCE-MI         PIC 9(05)V9(01).
010700*---------------------------------------------------------------*
010800 01  WS-REST-STOP-WORK-AREA.
010900     05  WA-DRIVE-TIME-SO-FAR-HRS    PIC 9(03)V9(02).
011000     05  WA-REST-TIME-OFFSET-HRS     PIC 9(03)V9(02).
011100     05  WA-REST-DISTANCE-MI         PIC 9(05)V9(01).
011200*---------------------------------------------------------------*
011300 01  WS-MERGE-WORK-AREA.
011400     05  WA-CURRENT-NDX              PIC S9(04) USAGE IS COMP.
011500     05  WA-COMPARE-NDX              PIC S9(04) USAGE IS COMP.
011600     05  WA-DISTANCE-GAP-MI          PIC S9(05)V9(01).
011700         88  WA-DISTANCE-GAP-MI-OK       VALUES 0 THRU 00050.0.
011800     05  WS-STOP-SEQ-CTR             PIC 9(03) USAGE IS COMP.
011900*===============================================================*
012000 PROCEDURE DIVISION.
012100*---------------------------------------------------------------*
012200 0000-MAIN-PARAGRAPH.
012300*---------------------------------------------------------------*
012400     PERFORM 1000-OPEN-FILES.
012500     PERFORM 2000-READ-NEXT-TRIP.
012600     PERFORM 2100-PROCESS-ONE-TRIP
012700         UNTIL TRIP-FILE-EOF.
012800     PERFORM 3000-CLOSE-FILES.
012900     DISPLAY 'TRPROUTE - TRIPS READ  : ' WS-TRIP-COUNT.
013000     DISPLAY 'TRPROUTE - STOPS WRITTEN: ' WS-STOP-COUNT.
013100     GOBACK.
013200*---------------------------------------------------------------*
013300 1000-OPEN-FILES.
013400*---------------------------------------------------------------*
013500     OPEN INPUT  TRIP-FILE.
013600     OPEN OUTPUT STOP-FILE.
013700*---------------------------------------------------------------*
013800 2000-READ-NEXT-TRIP.
013900*---------------------------------------------------------------*
014000     READ TRIP-FILE
014100         AT END
014200             SET TRIP-FILE-EOF TO TRUE
014300         NOT AT END
014400             ADD 1 TO WS-TRIP-COUNT.
014500*---------------------------------------------------------------*
014600 2100-PROCESS-ONE-TRIP.
014700*---------------------------------------------------------------*
014800     MOVE TR-LEG1-DISTANCE-M   TO RTE-LEG1-DISTANCE-M.
014900     MOVE TR-LEG1-DURATION-S   TO RTE-LEG1-DURATION-S.
015000     MOVE TR-LEG2-DISTANCE-M   TO RTE-LEG2-DISTANCE-M.
015100     MOVE TR-LEG2-DURATION-S   TO RTE-LEG2-DURATION-S.
015200     CALL 'RTEASSY' USING RTE-PARM-AREA
015300     END-CALL.
015400     MOVE ZERO TO ST-TABLE-COUNT.
015500     PERFORM 2200-PLAN-FUEL-STOPS.
015600     PERFORM 2500-PLAN-REST-STOPS.
015700     PERFORM 2800-SORT-STOP-TABLE.
015800     PERFORM 2900-MERGE-AND-WRITE-STOPS.
015900     PERFORM 2000-READ-NEXT-TRIP.
016000*---------------------------------------------------------------*
016100*  FUEL-STOP-PLANNER - ONE ENTRY EVERY 1,000 MILES, PROPORTIONAL *
016200*  TIME OFFSET ALONG THE ASSEMBLED ROUTE.                        *
016300*---------------------------------------------------------------*
016400 2200-PLAN-FUEL-STOPS.
016500*---------------------------------------------------------------*
016600     COMPUTE WA-FUEL-STOP-COUNT =
016700         RTE-TOTAL-DISTANCE-MI / TC-FUEL-STOP-INTERVAL-MI.
016800     MOVE ZERO TO WA-FUEL-STOP-NDX.
016900     PERFORM 2210-BUILD-ONE-FUEL-STOP
017000         VARYING WA-FUEL-STOP-NDX FROM 1 BY 1
017100         UNTIL WA-FUEL-STOP-NDX > WA-FUEL-STOP-COUNT.
017200*---------------------------------------------------------------*
017300 2210-BUILD-ONE-FUEL-STOP.
017400*---------------------------------------------------------------*
017500     COMPUTE WA-FUEL-DISTANCE-MI ROUNDED =
017600         WA-FUEL-STOP-NDX * TC-FUEL-STOP-INTERVAL-MI.
017700     ADD 1 TO ST-TABLE-COUNT.
017800     MOVE 'FUEL'                 TO ST-TYPE (ST-TABLE-COUNT).
017900     MOVE WA-FUEL-DISTANCE-MI    TO ST-DISTANCE-MI
018000                                    (ST-TABLE-COUNT).
018100     COMPUTE ST-TIME-OFFSET-HRS (ST-TABLE-COUNT) ROUNDED =
018200         (WA-FUEL-DISTANCE-MI / RTE-TOTAL-DISTANCE-MI)
018300         * RTE-TOTAL-DURATION-HRS.
018400     MOVE TC-FUEL-STOP-DURATION-HRS
018500                                 TO ST-DURATION-HRS
018600                                    (ST-TABLE-COUNT).
018700     MOVE 'N'                    TO ST-ABSORBED-SW
018800                                    (ST-TABLE-COUNT).
018900*---------------------------------------------------------------*
019000*  REST-STOP-PLANNER - A REST STOP AFTER EVERY 11-HOUR DRIVING   *
019100*  BLOCK.  THE TIME-OFFSET AXIS DELIBERATELY CARRIES FORWARD THE *
019200*  10-HOUR REST DURATIONS OF STOPS ALREADY SCHEDULED, SO LATER   *
019300*  REST STOPS FALL PROGRESSIVELY DEEPER INTO THE ROUTE - THIS IS *
019400*  THE FORMULA THE DISPATCH OFFICE SIGNED OFF ON, DO NOT "FIX"   *
019500*  IT TO USE PURE DRIVING TIME WITHOUT CHECKING WITH THEM FIRST. *
019600*---------------------------------------------------------------*
019700 2500-PLAN-REST-STOPS.
019800*---------------------------------------------------------------*
019900     MOVE ZERO TO WA-DRIVE-TIME-SO-FAR-HRS.
020000     PERFORM 2510-BUILD-REST-STOP
020100         UNTIL (WA-DRIVE-TIME-SO-FAR-HRS + TC-MAX-DRIVING-HOURS)
020200             NOT LESS THAN RTE-TOTAL-DURATION-HRS.
020300*---------------------------------------------------------------*
020400 2510-BUILD-REST-STOP.
020500*---------------------------------------------------------------*
020600     COMPUTE WA-REST-TIME-OFFSET-HRS ROUNDED =
020700         WA-DRIVE-TIME-SO-FAR-HRS + TC-MAX-DRIVING-HOURS.
020800     COMPUTE WA-REST-DISTANCE-MI ROUNDED =
020900         (WA-REST-TIME-OFFSET-HRS / RTE-TOTAL-DURATION-HRS)
021000         * RTE-TOTAL-DISTANCE-MI.
021100     ADD 1 TO ST-TABLE-COUNT.
021200     MOVE 'REST'                 TO ST-TYPE (ST-TABLE-COUNT).
021300     MOVE WA-REST-DISTANCE-MI    TO ST-DISTANCE-MI
021400                                    (ST-TABLE-COUNT).
021500     MOVE WA-REST-TIME-OFFSET-HRS
021600                                 TO ST-TIME-OFFSET-HRS
021700                                    (ST-TABLE-COUNT).
021800     MOVE TC-REQUIRED-REST-HOURS TO ST-DURATION-HRS
021900                                    (ST-TABLE-COUNT).
022000     MOVE 'N'                    TO ST-ABSORBED-SW
022100                                    (ST-TABLE-COUNT).
022200     COMPUTE WA-DRIVE-TIME-SO-FAR-HRS ROUNDED =
022300         WA-DRIVE-TIME-SO-FAR-HRS + TC-MAX-DRIVING-HOURS
022400         + TC-REQUIRED-REST-HOURS.
022500*---------------------------------------------------------------*
022600*  STOP-MERGER, PART 1 - ASCENDING SORT BY DISTANCE.  THE SHOP   *
022700*  HAS NO SORT VERB IN ANY EXISTING PROGRAM, SO THIS FOLLOWS THE *
022800*  SAME PERFORM ... VARYING TABLE-WALKING IDIOM THIS SHOP USES   *
022900*  ANY TIME A SMALL IN-MEMORY TABLE NEEDS ORDERING - A STRAIGHT  *
023000*  EXCHANGE SORT.                                                *
023100*---------------------------------------------------------------*
023200 2800-SORT-STOP-TABLE.
023300*---------------------------------------------------------------*
023400     IF ST-TABLE-COUNT > 1
023500         MOVE 'Y' TO ST-SWAP-FLAG
023600         PERFORM 2810-SORT-ONE-PASS
023700             UNTIL NOT ST-TABLE-SWAPPED.
023800*---------------------------------------------------------------*
023900 2810-SORT-ONE-PASS.
024000*---------------------------------------------------------------*
024100     MOVE 'N' TO ST-SWAP-FLAG.
024200     PERFORM 2820-SORT-COMPARE-ADJACENT
024300         VARYING WA-CURRENT-NDX FROM 1 BY 1
024400         UNTIL WA-CURRENT-NDX = ST-TABLE-COUNT.
024500*---------------------------------------------------------------*
024600 2820-SORT-COMPARE-ADJACENT.
024700*---------------------------------------------------------------*
024800     COMPUTE WA-COMPARE-NDX = WA-CURRENT-NDX + 1.
024900     IF ST-DISTANCE-MI (WA-CURRENT-NDX) >
025000         ST-DISTANCE-MI (WA-COMPARE-NDX)
025100         MOVE ST-ENTRY (WA-CURRENT-NDX) TO WS-HOLD-STOP-ENTRY
025200         MOVE ST-ENTRY (WA-COMPARE-NDX) TO
025300             ST-ENTRY (WA-CURRENT-NDX)
025400         MOVE WS-HOLD-STOP-ENTRY        TO
025500             ST-ENTRY (WA-COMPARE-NDX)
025600         MOVE 'Y'                       TO ST-SWAP-FLAG.
025700*---------------------------------------------------------------*
025800*  STOP-MERGER, PART 2 - LEFT-TO-RIGHT ABSORPTION WITHIN 50      *
025900*  MILES OF THE KEPT (EARLIER) STOP, THEN ONE STOP-RECORD PER    *
026000*  SURVIVING TABLE ENTRY.                                        *
026100*---------------------------------------------------------------*
026200 2900-MERGE-AND-WRITE-STOPS.
026300*---------------------------------------------------------------*
026400     MOVE ZERO TO WS-STOP-SEQ-CTR.
026500     MOVE 1    TO WA-CURRENT-NDX.
026600     PERFORM 2910-MERGE-FROM-CURRENT
026700         UNTIL WA-CURRENT-NDX > ST-TABLE-COUNT.
026800*---------------------------------------------------------------*
026900 2910-MERGE-FROM-CURRENT.
027000*---------------------------------------------------------------*
027100     COMPUTE WA-COMPARE-NDX = WA-CURRENT-NDX + 1.
027200     PERFORM 2920-ABSORB-WHILE-NEAR
027300         UNTIL WA-COMPARE-NDX > ST-TABLE-COUNT
027400         OR ST-ABSORBED (WA-COMPARE-NDX)
027500         OR NOT WA-DISTANCE-GAP-MI-OK.
027600     PERFORM 2950-WRITE-MERGED-STOP.
027700     ADD 1 TO WA-CURRENT-NDX.
027800     PERFORM 2930-SKIP-ABSORBED-ENTRIES.
027900*---------------------------------------------------------------*
028000 2920-ABSORB-WHILE-NEAR.
028100*---------------------------------------------------------------*
028200     COMPUTE WA-DISTANCE-GAP-MI =
028300         ST-DISTANCE-MI (WA-COMPARE-NDX)
028400         - ST-DISTANCE-MI (WA-CURRENT-NDX).
028500     IF WA-DISTANCE-GAP-MI-OK
028600         MOVE 'BOTH'             TO ST-TYPE (WA-CURRENT-NDX)
028700         IF ST-DURATION-HRS (WA-COMPARE-NDX) >
028800             ST-DURATION-HRS (WA-CURRENT-NDX)
028900             MOVE ST-DURATION-HRS (WA-COMPARE-NDX)
029000                 TO ST-DURATION-HRS (WA-CURRENT-NDX)
029100         END-IF
029200         MOVE 'Y'                TO ST-ABSORBED-SW
029300                                    (WA-COMPARE-NDX)
029400         ADD 1 TO WA-COMPARE-NDX.
029500*---------------------------------------------------------------*
029600 2930-SKIP-ABSORBED-ENTRIES.
029700*---------------------------------------------------------------*
029800     PERFORM 2940-BUMP-PAST-ABSORBED
029900         UNTIL WA-CURRENT-NDX > ST-TABLE-COUNT
030000         OR NOT ST-ABSORBED (WA-CURRENT-NDX).
030100*---------------------------------------------------------------*
030200 2940-BUMP-PAST-ABSORBED.
030300*---------------------------------------------------------------*
030400     ADD 1 TO WA-CURRENT-NDX.
030500*---------------------------------------------------------------*
030600 2950-WRITE-MERGED-STOP.
030700*---------------------------------------------------------------*
030800     ADD 1 TO WS-STOP-SEQ-CTR.
030900     MOVE TR-TRIP-ID                 TO SR-TRIP-ID.
031000     MOVE WS-STOP-SEQ-CTR             TO SR-STOP-SEQ.
031100     MOVE ST-TYPE (WA-CURRENT-NDX)    TO SR-STOP-TYPE.
031200     MOVE ST-DISTANCE-MI (WA-CURRENT-NDX)
031300                                       TO SR-STOP-DISTANCE-MI.
031400     MOVE ST-TIME-OFFSET-HRS (WA-CURRENT-NDX)
031500                                       TO SR-ARRIVAL-HOURS.
031600     COMPUTE SR-DEPARTURE-HOURS ROUNDED =
031700         ST-TIME-OFFSET-HRS (WA-CURRENT-NDX)
031800         + ST-DURATION-HRS (WA-CURRENT-NDX).
031900     MOVE ST-DURATION-HRS (WA-CURRENT-NDX)
032000                                       TO SR-STOP-DURATION-HRS.
032100     WRITE STOP-RECORD.
032200     ADD 1 TO WS-STOP-COUNT.
032300*---------------------------------------------------------------*
032400 3000-CLOSE-FILES.
032500*---------------------------------------------------------------*
032600     CLOSE TRIP-FILE, STOP-FILE.
