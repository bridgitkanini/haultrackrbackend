000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RTEASSY.
000300 AUTHOR.        EDWIN ACKERMAN.
000400 INSTALLATION.  TRIPCO FREIGHT SYSTEMS.
000500 DATE-WRITTEN.  03/01/86.
000600 DATE-COMPILED.
000700 SECURITY.      TRIPCO INTERNAL USE ONLY - BATCH SCHEDULER.
000800*===============================================================*
000900*  RTEASSY - ROUTE ASSEMBLY SUBROUTINE.                        *
001000*  CALLED BY TRPROUTE (STOP PLANNING PASS) AND TRPHOSLG (LOG   *
001100*  SIMULATION PASS) SO THE TWO-LEG-INTO-ONE-ROUTE ARITHMETIC   *
001200*  LIVES IN EXACTLY ONE PLACE.  PASSED THE TWO MEASURED LEGS   *
001300*  IN COPYLIB-RTELINK, RETURNS THE ASSEMBLED ROUTE TOTALS IN   *
001400*  THE SAME AREA.  NO FILES OPENED HERE - PURE ARITHMETIC.     *
001500*---------------------------------------------------------------*
001600*  MAINTENANCE LOG                                              *
001700*  DATE      AUTHOR        MAINTENANCE REQUIREMENT              *
001800*  --------- ------------  ------------------------------       *
001900*  03/01/86 E ACKERMAN     CREATED - PULLED ROUTE MATH OUT OF   *
002000*                          TRPROUTE SO TRPHOSLG COULD SHARE IT. *
002100*  07/22/86 E ACKERMAN     ADDED 1-HOUR PICKUP ALLOWANCE TO     *
002200*                          TOTAL-DURATION-S PER DISPATCH RULE.  *
002300*  01/08/99 E ACKERMAN     Y2K COPYBOOK SWEEP - NO DATE FIELDS  *
002400*                          IN THIS PARM BLOCK, NO CHANGE MADE.  *
002500*  05/28/02 R FALCONE      TICKET DSP-2002-0157.  RECHECKED THE *
002600*                          METERS-PER-MILE CONSTANT AGAINST THE *
002700*                          DOT CONVERSION TABLE AFTER A ROUNDING *
002800*                          QUESTION FROM DISPATCH - VALUE ALREADY*
002900*                          CORRECT, NO CHANGE MADE.             *
003000*---------------------------------------------------------------*
003100 ENVIRONMENT DIVISION.
003200*---------------------------------------------------------------*
003300 CONFIGURATION SECTION.
003400*---------------------------------------------------------------*
003500 SOURCE-COMPUTER. IBM-3096.
003600 OBJECT-COMPUTER. IBM-3096.
003700 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
003800*===============================================================*
003900 DATA DIVISION.
004000*---------------------------------------------------------------*
004100 WORKING-STORAGE SECTION.
004200*---------------------------------------------------------------*
004300 01  WS-ARITHMETIC-WORK-AREA.
004400     05  WA-PICKUP-ALLOWANCE-S       PIC 9(04)  USAGE IS COMP
004500                                      VALUE 3600.
004600     05  WA-METERS-PER-MILE          PIC 9(04)V9(02)
004700                                      VALUE 1609.34.
004800     05  WA-SECONDS-PER-HOUR         PIC 9(04)  USAGE IS COMP
004900                                      VALUE 3600.
005000     05  FILLER                      PIC X(04).
005100*---------------------------------------------------------------*
005200 01  WS-TOTAL-SECONDS-VIEW.
005300     05  WS-TOTAL-SECONDS-9          PIC 9(07)  USAGE IS COMP.
005400     05  FILLER                      PIC X(02).
005500 01  WS-TOTAL-SECONDS-ALT REDEFINES WS-TOTAL-SECONDS-VIEW.
005600     05  WS-TOTAL-SECONDS-DISPLAY    PIC 9(07).
005700     05  FILLER                      PIC X(02).
005800*---------------------------------------------------------------*
005900 01  WS-TOTAL-DISTANCE-VIEW.
006000     05  WS-TOTAL-DISTANCE-M-9       PIC 9(08).
006100*---------------------------------------------------------------*
006200 01  WS-TOTAL-DISTANCE-BROKEN REDEFINES WS-TOTAL-DISTANCE-VIEW.
006300     05  WS-DISTANCE-THOUSANDS-M     PIC 9(05).
006400     05  WS-DISTANCE-REMAINDER-M     PIC 9(03).
006500*---------------------------------------------------------------*
006600 LINKAGE SECTION.
006700 COPY RTELINK.
006800*===============================================================*
006900 PROCEDURE DIVISION USING RTE-PARM-AREA.
007000*---------------------------------------------------------------*
007100 0000-MAIN-ROUTINE.
007200*---------------------------------------------------------------*
007300     PERFORM 1000-ASSEMBLE-ROUTE.
007400     GOBACK.
007500*---------------------------------------------------------------*
007600 1000-ASSEMBLE-ROUTE.
007700*---------------------------------------------------------------*
007800     ADD RTE-LEG1-DISTANCE-M RTE-LEG2-DISTANCE-M
007900         GIVING RTE-TOTAL-DISTANCE-M.
008000     ADD RTE-LEG1-DURATION-S RTE-LEG2-DURATION-S
008100         WA-PICKUP-ALLOWANCE-S
008200         GIVING RTE-TOTAL-DURATION-S.
008300     MOVE RTE-TOTAL-DURATION-S     TO WS-TOTAL-SECONDS-9.
008400     COMPUTE RTE-TOTAL-DISTANCE-MI ROUNDED =
008500         RTE-TOTAL-DISTANCE-M / WA-METERS-PER-MILE.
008600     COMPUTE RTE-TOTAL-DURATION-HRS ROUNDED =
008700         RTE-TOTAL-DURATION-S / WA-SECONDS-PER-HOUR.
