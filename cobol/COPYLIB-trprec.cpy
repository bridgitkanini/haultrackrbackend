000100*------------------------------------------------------------*
000200*  COPYLIB-TRPREC                                             *
000300*  TRIP-RECORD - one input trip per record, TRIPS DD.         *
000400*  Original author: D QUINTERO       Written: 02/14/86        *
000500*------------------------------------------------------------*
000600*  MAINTENANCE LOG                                            *
000700*  DATE      AUTHOR        MAINTENANCE REQUIREMENT            *
000800*  --------- ------------  ------------------------------     *
000900*  02/14/86 D QUINTERO     CREATED - TRIP INPUT LAYOUT        *
001000*  05/01/86 E ACKERMAN     ADDED START-DATE BREAKDOWN GROUP,  *
001100*                          FOR USE BY HOS DAY-ROLL LOGIC.     *
001200*  01/08/99 E ACKERMAN     DBA VERIFIED TRIPS DD LRECL AS 120 *
001300*                          (10 FIELDS = 118, PLUS 2 BYTES     *
001400*                          RESERVED) DURING Y2K COPYBOOK      *
001500*                          SWEEP - PRIOR COPY SAID 112.       *
001600*  02/11/02 R FALCONE     CONFIRMED TR-CYCLE-HOURS-USED HOLDS *
001700*                         THE 70-HOUR/8-DAY CYCLE VALUE, NOT  *
001800*                         A PER-DAY FIGURE, PER DISPATCH      *
001900*                         TRAINING QUESTION - NO CHANGE MADE. *
002000*------------------------------------------------------------*
002100 01  TRIP-RECORD.
002200     05  TR-TRIP-ID                          PIC 9(05).
002300     05  TR-CURRENT-LOCATION                 PIC X(25).
002400     05  TR-PICKUP-LOCATION                  PIC X(25).
002500     05  TR-DROPOFF-LOCATION                 PIC X(25).
002600     05  TR-CYCLE-HOURS-USED                 PIC 9(02)V9(02).
002700     05  TR-START-DATE                       PIC 9(08).
002800     05  TR-START-DATE-BROKEN REDEFINES
002900         TR-START-DATE.
003000         10  TR-START-CCYY                   PIC 9(04).
003100         10  TR-START-MM                     PIC 9(02).
003200         10  TR-START-DD                     PIC 9(02).
003300     05  TR-LEG1-DISTANCE-M                  PIC 9(07).
003400     05  TR-LEG1-DURATION-S                  PIC 9(06).
003500     05  TR-LEG2-DISTANCE-M                  PIC 9(07).
003600     05  TR-LEG2-DURATION-S                  PIC 9(06).
003700     05  FILLER                              PIC X(02).
