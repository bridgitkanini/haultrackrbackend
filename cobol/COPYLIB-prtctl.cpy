000100*------------------------------------------------------------*
000200*  COPYLIB-PRTCTL                                             *
000300*  PRINT LINE/PAGE CONTROL FIELDS, SHARED BY ANY PROGRAM THAT *
000400*  WRITES A PAGED REPORT.  TRPRPT COPYs THIS FOR ITS DAILY    *
000500*  LOG REPORT PAGE BREAK; ANY LATER PRINT PROGRAM IN THE      *
000600*  DISPATCH STREAM SHOULD COPY IT TOO INSTEAD OF ROLLING ITS  *
000700*  OWN LINE-COUNT FIELDS.                                     *
000800*  Original author: E ACKERMAN       Written: 07/01/86        *
000900*------------------------------------------------------------*
001000*  MAINTENANCE LOG                                            *
001100*  DATE      AUTHOR        MAINTENANCE REQUIREMENT            *
001200*  --------- ------------  ------------------------------     *
001300*  07/01/86 E ACKERMAN     CREATED - PAGE/LINE CONTROL AREA   *
001400*  12/03/02 R FALCONE     RAISED LINES-ON-PAGE 51 TO 55 SO    *
001500*                         THE DAILY LOG REPORT MATCHES THE    *
001600*                         SHOP'S STANDARD 6-LPI PRINT FORM.    *
001700*------------------------------------------------------------*
001800 01  WS-PRINT-CONTROLS.
001900     05  LINE-COUNT           PIC 9(03) USAGE IS COMP
002000                               VALUE 99.
002100     05  LINES-ON-PAGE        PIC 9(03) USAGE IS COMP
002200                               VALUE 55.
002300     05  PAGE-COUNT           PIC 9(05) USAGE IS COMP
002400                               VALUE 1.
002500     05  LINE-SPACEING        PIC 9(01) USAGE IS COMP
002600                               VALUE 1.
