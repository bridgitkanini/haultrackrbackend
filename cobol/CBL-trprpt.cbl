000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TRPRPT.
000300 AUTHOR.        ED ACKERMAN.
000400 INSTALLATION.  TRIPCO FREIGHT SYSTEMS.
000500 DATE-WRITTEN.  07/01/86.
000600 DATE-COMPILED.
000700 SECURITY.      TRIPCO INTERNAL USE ONLY - BATCH SCHEDULER.
000800*===============================================================*
000900*  TRPRPT - PASS 3 OF THE DAILY DISPATCH STREAM.  READS THE     *
001000*  TRIPS, LOGACT AND STOPS FILES PRODUCED BY TRPROUTE AND       *
001100*  TRPHOSLG (ALL THREE ALREADY IN ASCENDING TRIP-ID ORDER, SINCE *
001200*  THOSE PASSES PROCESS TRIPS IN TRIPS-FILE ORDER) AND PRINTS    *
001300*  THE DAILY LOG REPORT: ONE PAGE GROUP PER TRIP, ONE DATE BREAK *
001400*  PER LOG SHEET, ONE STOP-SUMMARY BLOCK PER TRIP.               *
001500*---------------------------------------------------------------*
001600*  MAINTENANCE LOG                                               *
001700*  DATE      AUTHOR        MAINTENANCE REQUIREMENT               *
001800*  --------- ------------  ------------------------------        *
001900*  07/01/86 E ACKERMAN     CREATED - DAILY LOG REPORT.            *
002000*  08/14/86 E ACKERMAN     ADDED STOP-SUMMARY BLOCK AFTER TRIP    *
002100*                          FOOTER, DISPATCH WANTED THE PLANNED    *
002200*                          STOPS ON THE SAME PRINTOUT.            *
002300*  01/08/99 E ACKERMAN     Y2K SWEEP - LOG-DATE HEADING ALREADY   *
002400*                          PRINTS A 4-DIGIT YEAR, NO CHANGE MADE. *
002500*  11/02/05 R FALCONE      TICKET DSP-2005-0431.  DISPATCH ASKED  *
002600*                          WHETHER THE LOCATION COLUMN WOULD      *
002700*                          TRUNCATE A LONG TERMINAL NAME - 25     *
002800*                          BYTES CONFIRMED WIDE ENOUGH, NO CHANGE.*
002900*---------------------------------------------------------------*
003000*  RUN JCL (PASS 3 OF THE DAILY DISPATCH STREAM):                *
003100*    //TRPRPT    EXEC PGM=TRPRPT                                 *
003200*    //TRIPS     DD DSN=TRIPCO.DISPATCH.TRIPS,DISP=SHR            *
003300*    //LOGACT    DD DSN=TRIPCO.DISPATCH.LOGACT,DISP=SHR           *
003400*    //STOPS     DD DSN=TRIPCO.DISPATCH.STOPS,DISP=SHR            *
003500*    //REPORT    DD SYSOUT=*                                     *
003600*===============================================================*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-3096.
004000 OBJECT-COMPUTER.  IBM-3096.
004100 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT TRIP-FILE   ASSIGN TO TRIPS
004500       ORGANIZATION IS LINE SEQUENTIAL.
004600     SELECT LOGACT-FILE ASSIGN TO LOGACT
004700       ORGANIZATION IS LINE SEQUENTIAL.
004800     SELECT STOP-FILE   ASSIGN TO STOPS
004900       ORGANIZATION IS LINE SEQUENTIAL.
005000     SELECT PRINT-FILE  ASSIGN TO REPORT.
005100*===============================================================*
005200 DATA DIVISION.
005300*---------------------------------------------------------------*
005400 FILE SECTION.
005500 FD  TRIP-FILE
005600      DATA RECORD IS TRIP-RECORD.
005700      COPY TRPREC.
005800 FD  LOGACT-FILE
005900      DATA RECORD IS LOG-ACTIVITY-RECORD.
006000      COPY LOGREC.
006100 FD  STOP-FILE
006200      DATA RECORD IS STOP-RECORD.
006300      COPY STPREC.
006400 FD  PRINT-FILE
006500         RECORDING MODE IS F.
006600 01  PRINT-RECORD.
006700     05  PRINT-LINE             PIC X(132).
006800*---------------------------------------------------------------*
006900 WORKING-STORAGE SECTION.
007000*---------------------------------------------------------------*
007100 01   REPORT-LINES.
007200     05  NEXT-REPORT-LINE       PIC X(132).
007300*---------------------------------------------------------------*
007400     05  HEADING-LINE-1.
007500         10  FILLER             PIC X(01) VALUE SPACE.
007600         10  FILLER             PIC X(20) VALUE 'TRIPCO DAILY LOG - T'.
007700         10  FILLER             PIC X(03) VALUE 'RIP'.
007800         10  HL1-TRIP-ID        PIC ZZZZ9.
007900         10  FILLER             PIC X(10) VALUE SPACE.
008000         10  FILLER             PIC X(05) VALUE 'PAGE:'.
008100         10  HL1-PAGE-NUM       PIC ZZZZ9.
008200         10  FILLER             PIC X(84) VALUE SPACE.
008300*---------------------------------------------------------------*
008400     05  HEADING-LINE-2.
008500         10  FILLER             PIC X(08) VALUE 'ORIGIN: '.
008600         10  HL2-ORIGIN         PIC X(25).
008700         10  FILLER             PIC X(04) VALUE ' TO:'.
008800         10  HL2-DROPOFF        PIC X(25).
008900         10  FILLER             PIC X(06) VALUE ' CYCLE'.
009000         10  FILLER             PIC X(10) VALUE ' HRS USED:'.
009100         10  HL2-CYCLE-HOURS    PIC ZZ9.99.
009200         10  FILLER             PIC X(47) VALUE SPACE.
009300*---------------------------------------------------------------*
009400     05  HEADING-LINE-3         PIC X(132) VALUE SPACE.
009500*---------------------------------------------------------------*
009600     05  DATE-HEADING-LINE.
009700         10  FILLER             PIC X(11) VALUE 'LOG SHEET: '.
009800         10  DH-CCYY            PIC 9(04).
009900         10  FILLER             PIC X(01) VALUE '-'.
010000         10  DH-MM              PIC 9(02).
010100         10  FILLER             PIC X(01) VALUE '-'.
010200         10  DH-DD              PIC 9(02).
010300         10  FILLER             PIC X(111) VALUE SPACE.
010400*---------------------------------------------------------------*
010500     05  DETAIL-COLUMN-HEADINGS.
010600         10  FILLER             PIC X(04) VALUE 'SEQ '.
010700         10  FILLER             PIC X(07) VALUE 'STATUS '.
010800         10  FILLER             PIC X(06) VALUE 'START '.
010900         10  FILLER             PIC X(06) VALUE 'END   '.
011000         10  FILLER             PIC X(09) VALUE 'DURATION '.
011100         10  FILLER             PIC X(26) VALUE 'LOCATION                 '.
011200         10  FILLER             PIC X(20) VALUE 'REMARKS             '.
011300         10  FILLER             PIC X(54) VALUE SPACE.
011400*---------------------------------------------------------------*
011500     05  DETAIL-LINE.
011600         10  DL-SEQ             PIC Z9.
011700         10  FILLER             PIC X(02) VALUE SPACE.
011800         10  DL-STATUS          PIC X(03).
011900         10  FILLER             PIC X(04) VALUE SPACE.
012000         10  DL-START-HH        PIC 99.
012100         10  FILLER             PIC X(01) VALUE ':'.
012200         10  DL-START-MM        PIC 99.
012300         10  FILLER             PIC X(02) VALUE SPACE.
012400         10  DL-END-HH          PIC 99.
012500         10  FILLER             PIC X(01) VALUE ':'.
012600         10  DL-END-MM          PIC 99.
012700         10  FILLER             PIC X(02) VALUE SPACE.
012800         10  DL-DURATION        PIC ZZ9.99.
012900         10  FILLER             PIC X(02) VALUE SPACE.
013000         10  DL-LOCATION        PIC X(25).
013100         10  FILLER             PIC X(01) VALUE SPACE.
013200         10  DL-REMARKS         PIC X(20).
013300         10  FILLER             PIC X(46) VALUE SPACE.
013400*---------------------------------------------------------------*
013500     05  DATE-FOOTER-LINE.
013600         10  FILLER             PIC X(14) VALUE '  DAY TOTALS: '.
013700         10  FILLER             PIC X(07) VALUE 'DRIVE '.
013800         10  DF-DRIVE-HRS       PIC ZZ9.99.
013900         10  FILLER             PIC X(11) VALUE '  ON-DUTY  '.
014000         10  DF-ON-DUTY-HRS     PIC ZZ9.99.
014100         10  FILLER             PIC X(12) VALUE '  OFF-DUTY  '.
014200         10  DF-OFF-DUTY-HRS    PIC ZZ9.99.
014300         10  FILLER             PIC X(65) VALUE SPACE.
014400*---------------------------------------------------------------*
014500     05  TRIP-FOOTER-LINE.
014600         10  FILLER             PIC X(20) VALUE 'TRIP TOTALS - DAYS: '.
014700         10  TF-DAY-COUNT       PIC ZZ9.
014800         10  FILLER             PIC X(09) VALUE '  DRIVE: '.
014900         10  TF-DRIVE-HRS       PIC ZZZ9.99.
015000         10  FILLER             PIC X(11) VALUE '  ON-DUTY: '.
015100         10  TF-ON-DUTY-HRS     PIC ZZZ9.99.
015200         10  FILLER             PIC X(65) VALUE SPACE.
015300*---------------------------------------------------------------*
015400     05  STOP-BLOCK-HEADING-LINE PIC X(132) VALUE
015500         '  PLANNED STOPS - SEQ TYPE DISTANCE  ARRIVE  DEPART'.
015600*---------------------------------------------------------------*
015700     05  STOP-DETAIL-LINE.
015800         10  FILLER             PIC X(04) VALUE SPACE.
015900         10  SL-SEQ             PIC ZZ9.
016000         10  FILLER             PIC X(02) VALUE SPACE.
016100         10  SL-TYPE            PIC X(04).
016200         10  FILLER             PIC X(02) VALUE SPACE.
016300         10  SL-DISTANCE        PIC ZZZZ9.9.
016400         10  FILLER             PIC X(02) VALUE SPACE.
016500         10  SL-ARRIVE          PIC ZZZ9.99.
016600         10  FILLER             PIC X(02) VALUE SPACE.
016700         10  SL-DEPART          PIC ZZZ9.99.
016800         10  FILLER             PIC X(93) VALUE SPACE.
016900*---------------------------------------------------------------*
017000     05  FINAL-COUNT-LINE.
017100         10  FILLER             PIC X(24) VALUE
017200             'TRIPS PROCESSED THIS RUN'.
017300         10  FILLER             PIC X(02) VALUE ': '.
017400         10  FC-TRIP-COUNT      PIC ZZZZ9.
017500         10  FILLER             PIC X(101) VALUE SPACE.
017600*---------------------------------------------------------------*
017700 COPY PRTCTL.
017800*---------------------------------------------------------------*
017900 01  WS-SWITCHES-MISC-FIELDS.
018000     05  TRIP-FILE-STATUS         PIC X(02).
018100         88  TRIP-FILE-OK                   VALUE '00'.
018200         88  TRIP-FILE-EOF                  VALUE '10'.
018300     05  LOGACT-FILE-STATUS       PIC X(02).
018400         88  LOGACT-FILE-OK                 VALUE '00'.
018500         88  LOGACT-FILE-EOF                 VALUE '10'.
018600     05  STOP-FILE-STATUS         PIC X(02).
018700         88  STOP-FILE-OK                    VALUE '00'.
018800         88  STOP-FILE-EOF                   VALUE '10'.
018900     05  WS-TRIP-COUNT            PIC 9(05) USAGE IS COMP
019000                                   VALUE ZERO.
019100     05  WS-TRIP-DAY-COUNT        PIC 9(03) USAGE IS COMP
019200                                   VALUE ZERO.
019300     05  WS-CURRENT-BREAK-DATE    PIC 9(08) VALUE ZERO.
019400*---------------------------------------------------------------*
019500 01  WS-CURRENT-BREAK-DATE-BROKEN REDEFINES
019600     WS-CURRENT-BREAK-DATE.
019700     05  CBD-CCYY                 PIC 9(04).
019800     05  CBD-MM                   PIC 9(02).
019900     05  CBD-DD                   PIC 9(02).
020000*---------------------------------------------------------------*
020100 01  WS-DAY-ACCUMULATORS.
020200     05  WS-DAY-DRIVE-HRS         PIC 9(02)V9(02).
020300     05  WS-DAY-ON-DUTY-HRS       PIC 9(02)V9(02).
020400     05  WS-DAY-OFF-DUTY-HRS      PIC 9(02)V9(02).
020500*---------------------------------------------------------------*
020600 01  WS-DAY-ACCUM-ALT REDEFINES WS-DAY-ACCUMULATORS.
020700     05  FILLER                   PIC X(08).
020800     05  FILLER                   PIC X(04).
020900*---------------------------------------------------------------*
021000 01  WS-TRIP-ACCUMULATORS.
021100     05  WS-TRIP-DRIVE-HRS        PIC 9(03)V9(02).
021200     05  WS-TRIP-ON-DUTY-HRS      PIC 9(03)V9(02).
021300*===============================================================*
021400 PROCEDURE DIVISION.
021500*---------------------------------------------------------------*
021600 0000-MAIN-PARAGRAPH.
021700*---------------------------------------------------------------*
021800     PERFORM 1000-OPEN-FILES.
021900     PERFORM 1100-READ-NEXT-TRIP.
022000     PERFORM 1200-READ-NEXT-LOG-ACTIVITY.
022100     PERFORM 1300-READ-NEXT-STOP.
022200     PERFORM 2000-PROCESS-ONE-TRIP
022300         UNTIL TRIP-FILE-EOF.
022400     PERFORM 9500-PRINT-FINAL-COUNT.
022500     PERFORM 3000-CLOSE-FILES.
022600     GOBACK.
022700*---------------------------------------------------------------*
022800 1000-OPEN-FILES.
022900*---------------------------------------------------------------*
023000     OPEN INPUT  TRIP-FILE.
023100     OPEN INPUT  LOGACT-FILE.
023200     OPEN INPUT  STOP-FILE.
023300     OPEN OUTPUT PRINT-FILE.
023400*---------------------------------------------------------------*
023500 1100-READ-NEXT-TRIP.
023600*---------------------------------------------------------------*
023700     READ TRIP-FILE
023800         AT END
023900             SET TRIP-FILE-EOF TO TRUE.
024000*---------------------------------------------------------------*
024100 1200-READ-NEXT-LOG-ACTIVITY.
024200*---------------------------------------------------------------*
024300     READ LOGACT-FILE
024400         AT END
024500             SET LOGACT-FILE-EOF TO TRUE.
024600*---------------------------------------------------------------*
024700 1300-READ-NEXT-STOP.
024800*---------------------------------------------------------------*
024900     READ STOP-FILE
025000         AT END
025100             SET STOP-FILE-EOF TO TRUE.
025200*---------------------------------------------------------------*
025300 2000-PROCESS-ONE-TRIP.
025400*---------------------------------------------------------------*
025500     PERFORM 2050-PRINT-TRIP-HEADER.
025600     MOVE ZERO TO WS-TRIP-DAY-COUNT.
025700     MOVE ZERO TO WS-TRIP-DRIVE-HRS WS-TRIP-ON-DUTY-HRS.
025800     MOVE ZERO TO WS-CURRENT-BREAK-DATE.
025900     PERFORM 2100-PROCESS-ONE-ACTIVITY
026000         UNTIL LOGACT-FILE-EOF
026100         OR LR-TRIP-ID NOT = TR-TRIP-ID.
026200     IF WS-CURRENT-BREAK-DATE NOT = ZERO
026300         PERFORM 2300-PRINT-DATE-FOOTER.
026400     PERFORM 2400-PRINT-TRIP-FOOTER.
026500     PERFORM 2500-PRINT-STOP-BLOCK-HEADING.
026600     PERFORM 2600-PROCESS-ONE-STOP
026700         UNTIL STOP-FILE-EOF
026800         OR SR-TRIP-ID NOT = TR-TRIP-ID.
026900     ADD 1 TO WS-TRIP-COUNT.
027000     PERFORM 1100-READ-NEXT-TRIP.
027100*---------------------------------------------------------------*
027200 2050-PRINT-TRIP-HEADER.
027300*---------------------------------------------------------------*
027400     MOVE TR-TRIP-ID           TO HL1-TRIP-ID.
027500     MOVE TR-CURRENT-LOCATION  TO HL2-ORIGIN.
027600     MOVE TR-DROPOFF-LOCATION  TO HL2-DROPOFF.
027700     MOVE TR-CYCLE-HOURS-USED  TO HL2-CYCLE-HOURS.
027800     MOVE 99                   TO LINE-COUNT.
027900     PERFORM 9100-PRINT-HEADING-LINES.
028000*---------------------------------------------------------------*
028100 2100-PROCESS-ONE-ACTIVITY.
028200*---------------------------------------------------------------*
028300     IF LR-LOG-DATE NOT = WS-CURRENT-BREAK-DATE
028400         IF WS-CURRENT-BREAK-DATE NOT = ZERO
028500             PERFORM 2300-PRINT-DATE-FOOTER
028600         END-IF
028700         MOVE LR-LOG-DATE       TO WS-CURRENT-BREAK-DATE
028800         MOVE ZERO TO WS-DAY-DRIVE-HRS WS-DAY-ON-DUTY-HRS
028900             WS-DAY-OFF-DUTY-HRS
029000         ADD 1 TO WS-TRIP-DAY-COUNT
029100         PERFORM 2200-PRINT-DATE-HEADER
029200     END-IF.
029300     PERFORM 2250-PRINT-DETAIL-LINE.
029400     PERFORM 1200-READ-NEXT-LOG-ACTIVITY.
029500*---------------------------------------------------------------*
029600 2200-PRINT-DATE-HEADER.
029700*---------------------------------------------------------------*
029800     MOVE CBD-CCYY              TO DH-CCYY.
029900     MOVE CBD-MM                TO DH-MM.
030000     MOVE CBD-DD                TO DH-DD.
030100     MOVE DATE-HEADING-LINE     TO NEXT-REPORT-LINE.
030200     PERFORM 9000-PRINT-REPORT-LINE.
030300     MOVE DETAIL-COLUMN-HEADINGS TO NEXT-REPORT-LINE.
030400     PERFORM 9000-PRINT-REPORT-LINE.
030500*---------------------------------------------------------------*
030600 2250-PRINT-DETAIL-LINE.
030700*---------------------------------------------------------------*
030800     MOVE LR-ACTIVITY-SEQ       TO DL-SEQ.
030900     MOVE LR-DUTY-STATUS        TO DL-STATUS.
031000     MOVE LR-START-HH           TO DL-START-HH.
031100     MOVE LR-START-MM           TO DL-START-MM.
031200     MOVE LR-END-HH             TO DL-END-HH.
031300     MOVE LR-END-MM             TO DL-END-MM.
031400     MOVE LR-DURATION-HRS       TO DL-DURATION.
031500     MOVE LR-LOCATION           TO DL-LOCATION.
031600     MOVE LR-REMARKS            TO DL-REMARKS.
031700     MOVE DETAIL-LINE           TO NEXT-REPORT-LINE.
031800     PERFORM 9000-PRINT-REPORT-LINE.
031900     EVALUATE TRUE
032000         WHEN LR-STATUS-DRIVING
032100             ADD LR-DURATION-HRS TO WS-DAY-DRIVE-HRS
032200             ADD LR-DURATION-HRS TO WS-TRIP-DRIVE-HRS
032300             ADD LR-DURATION-HRS TO WS-TRIP-ON-DUTY-HRS
032400         WHEN LR-STATUS-ON-DUTY
032500             ADD LR-DURATION-HRS TO WS-DAY-ON-DUTY-HRS
032600             ADD LR-DURATION-HRS TO WS-TRIP-ON-DUTY-HRS
032700         WHEN LR-STATUS-OFF OR LR-STATUS-SLEEPER
032800             ADD LR-DURATION-HRS TO WS-DAY-OFF-DUTY-HRS
032900     END-EVALUATE.
033000*---------------------------------------------------------------*
033100 2300-PRINT-DATE-FOOTER.
033200*---------------------------------------------------------------*
033300     MOVE WS-DAY-DRIVE-HRS      TO DF-DRIVE-HRS.
033400     COMPUTE DF-ON-DUTY-HRS ROUNDED =
033500         WS-DAY-DRIVE-HRS + WS-DAY-ON-DUTY-HRS.
033600     MOVE WS-DAY-OFF-DUTY-HRS   TO DF-OFF-DUTY-HRS.
033700     MOVE DATE-FOOTER-LINE      TO NEXT-REPORT-LINE.
033800     PERFORM 9000-PRINT-REPORT-LINE.
033900*---------------------------------------------------------------*
034000 2400-PRINT-TRIP-FOOTER.
034100*---------------------------------------------------------------*
034200     MOVE WS-TRIP-DAY-COUNT     TO TF-DAY-COUNT.
034300     MOVE WS-TRIP-DRIVE-HRS     TO TF-DRIVE-HRS.
034400     MOVE WS-TRIP-ON-DUTY-HRS   TO TF-ON-DUTY-HRS.
034500     MOVE TRIP-FOOTER-LINE      TO NEXT-REPORT-LINE.
034600     PERFORM 9000-PRINT-REPORT-LINE.
034700*---------------------------------------------------------------*
034800 2500-PRINT-STOP-BLOCK-HEADING.
034900*---------------------------------------------------------------*
035000     MOVE STOP-BLOCK-HEADING-LINE TO NEXT-REPORT-LINE.
035100     PERFORM 9000-PRINT-REPORT-LINE.
035200*---------------------------------------------------------------*
035300 2600-PROCESS-ONE-STOP.
035400*---------------------------------------------------------------*
035500     MOVE SR-STOP-SEQ           TO SL-SEQ.
035600     MOVE SR-STOP-TYPE          TO SL-TYPE.
035700     MOVE SR-STOP-DISTANCE-MI   TO SL-DISTANCE.
035800     MOVE SR-ARRIVAL-HOURS      TO SL-ARRIVE.
035900     MOVE SR-DEPARTURE-HOURS    TO SL-DEPART.
036000     MOVE STOP-DETAIL-LINE      TO NEXT-REPORT-LINE.
036100     PERFORM 9000-PRINT-REPORT-LINE.
036200     PERFORM 1300-READ-NEXT-STOP.
036300*---------------------------------------------------------------*
036400 3000-CLOSE-FILES.
036500*---------------------------------------------------------------*
036600     CLOSE TRIP-FILE, LOGACT-FILE, STOP-FILE, PRINT-FILE.
036700*---------------------------------------------------------------*
036800 9000-PRINT-REPORT-LINE.
036900*---------------------------------------------------------------*
037000     IF LINE-COUNT GREATER THAN LINES-ON-PAGE
037100         PERFORM 9100-PRINT-HEADING-LINES.
037200     MOVE NEXT-REPORT-LINE      TO PRINT-LINE.
037300     PERFORM 9120-WRITE-PRINT-LINE.
037400*---------------------------------------------------------------*
037500 9100-PRINT-HEADING-LINES.
037600*---------------------------------------------------------------*
037700     MOVE PAGE-COUNT            TO HL1-PAGE-NUM.
037800     MOVE HEADING-LINE-1        TO PRINT-LINE.
037900     PERFORM 9110-WRITE-TOP-OF-PAGE.
038000     MOVE HEADING-LINE-2        TO PRINT-LINE.
038100     PERFORM 9120-WRITE-PRINT-LINE.
038200     MOVE HEADING-LINE-3        TO PRINT-LINE.
038300     PERFORM 9120-WRITE-PRINT-LINE.
038400     ADD 1 TO PAGE-COUNT.
038500     MOVE 3 TO LINE-COUNT.
038600*---------------------------------------------------------------*
038700 9110-WRITE-TOP-OF-PAGE.
038800*---------------------------------------------------------------*
038900     WRITE PRINT-RECORD
039000         AFTER ADVANCING PAGE.
039100     MOVE SPACE                 TO PRINT-LINE.
039200*---------------------------------------------------------------*
039300 9120-WRITE-PRINT-LINE.
039400*---------------------------------------------------------------*
039500     WRITE PRINT-RECORD
039600         AFTER ADVANCING LINE-SPACEING.
039700     ADD LINE-SPACEING          TO LINE-COUNT.
039800     MOVE 1                     TO LINE-SPACEING.
039900     MOVE SPACE                 TO PRINT-LINE.
040000*---------------------------------------------------------------*
040100 9500-PRINT-FINAL-COUNT.
040200*---------------------------------------------------------------*
040300     MOVE WS-TRIP-COUNT         TO FC-TRIP-COUNT.
040400     MOVE FINAL-COUNT-LINE      TO NEXT-REPORT-LINE.
040500     PERFORM 9000-PRINT-REPORT-LINE.
