000100*------------------------------------------------------------*
000200*  COPYLIB-TRPCON                                             *
000300*  Hours-of-Service and route-planning constants, shared by  *
000400*  TRPROUTE and TRPHOSLG so a rule change (e.g. an FHWA      *
000500*  update to the 70-hour cycle) is made in one place.        *
000600*  Original author: E ACKERMAN       Written: 02/25/86        *
000700*------------------------------------------------------------*
000800*  MAINTENANCE LOG                                            *
000900*  DATE      AUTHOR        MAINTENANCE REQUIREMENT            *
001000*  --------- ------------  ------------------------------     *
001100*  02/25/86 E ACKERMAN     CREATED - HOS/ROUTE CONSTANTS      *
001200*  01/06/04 R FALCONE     DOT AUDIT CONFIRMED THE 11/14/10/70 *
001300*                         HOUR LIMITS STILL MATCH FEDERAL     *
001400*                         REGULATION, NO VALUES CHANGED.      *
001500*------------------------------------------------------------*
001600 01  TC-FUEL-STOP-INTERVAL-MI    PIC 9(05)      VALUE 01000.
001700 01  TC-FUEL-STOP-DURATION-HRS   PIC 9(02)V9(02) VALUE 00.50.
001800 01  TC-MAX-DRIVING-HOURS        PIC 9(02)V9(02) VALUE 11.00.
001900 01  TC-MAX-ON-DUTY-HOURS        PIC 9(02)V9(02) VALUE 14.00.
002000 01  TC-REQUIRED-REST-HOURS      PIC 9(02)V9(02) VALUE 10.00.
002100 01  TC-MAX-CYCLE-HOURS          PIC 9(02)V9(02) VALUE 70.00.
002200 01  TC-METERS-PER-MILE          PIC 9(04)V9(02) VALUE 1609.34.
002300 01  TC-STOP-MERGE-RADIUS-MI     PIC 9(05)V9(01) VALUE 00050.0.
002400 01  TC-PICKUP-ALLOWANCE-HRS     PIC 9(02)V9(02) VALUE 01.00.
002500 01  TC-DROPOFF-ALLOWANCE-HRS    PIC 9(02)V9(02) VALUE 01.00.
002600 01  TC-PRETRIP-INSPECT-HRS      PIC 9(02)V9(02) VALUE 00.25.
002700 01  TC-BATCH-START-OF-DAY-HH    PIC 9(02)       VALUE 08.
002800 01  TC-PICKUP-COUNT-THRESHOLD   PIC 9(02)       VALUE 04.
