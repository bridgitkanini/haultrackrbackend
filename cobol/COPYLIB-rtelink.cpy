000100*------------------------------------------------------------*
000200*  COPYLIB-RTELINK                                            *
000300*  Parameter block passed on CALL 'RTEASSY'.  COPYd into the *
000400*  LINKAGE SECTION of RTEASSY and into the WORKING-STORAGE   *
000500*  of every program that CALLs it (TRPROUTE, TRPHOSLG), the  *
000600*  usual shop practice for any shared CALL parameter block.  *
000700*  Original author: E ACKERMAN       Written: 03/01/86        *
000800*------------------------------------------------------------*
000900*  MAINTENANCE LOG                                            *
001000*  DATE      AUTHOR        MAINTENANCE REQUIREMENT            *
001100*  --------- ------------  ------------------------------     *
001200*  03/01/86 E ACKERMAN     CREATED - ROUTE-ASSEMBLY PARMS     *
001300*  08/25/00 R FALCONE     Y2K FOLLOW-UP AUDIT - NO DATE FIELD *
001400*                         IN THIS PARM BLOCK, NO CHANGE MADE. *
001500*------------------------------------------------------------*
001600 01  RTE-PARM-AREA.
001700     05  RTE-LEG1-DISTANCE-M          PIC 9(07).
001800     05  RTE-LEG1-DURATION-S          PIC 9(06).
001900     05  RTE-LEG2-DISTANCE-M          PIC 9(07).
002000     05  RTE-LEG2-DURATION-S          PIC 9(06).
002100     05  RTE-TOTAL-DISTANCE-M         PIC 9(08).
002200     05  RTE-TOTAL-DURATION-S         PIC 9(07).
002300     05  RTE-TOTAL-DISTANCE-MI        PIC 9(05)V9(01).
002400     05  RTE-TOTAL-DURATION-HRS       PIC 9(03)V9(02).
002500     05  FILLER                       PIC X(04).
002600 01  RTE-PARM-SECONDS REDEFINES RTE-PARM-AREA.
002700     05  FILLER                       PIC X(34).
002800     05  RTE-TOTAL-DURATION-S-ALT     PIC 9(07).
002900     05  FILLER                       PIC X(15).
