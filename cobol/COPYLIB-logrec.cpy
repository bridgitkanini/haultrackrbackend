000100*------------------------------------------------------------*
000200*  COPYLIB-LOGREC                                             *
000300*  LOG-ACTIVITY-RECORD - one duty-status line per record,     *
000400*  LOGACT DD.  Written by TRPHOSLG, read back by TRPRPT.      *
000500*  Original author: E ACKERMAN       Written: 02/20/86        *
000600*------------------------------------------------------------*
000700*  MAINTENANCE LOG                                            *
000800*  DATE      AUTHOR        MAINTENANCE REQUIREMENT            *
000900*  --------- ------------  ------------------------------     *
001000*  02/20/86 E ACKERMAN     CREATED - LOG ACTIVITY LAYOUT      *
001100*  06/15/86 D QUINTERO     ADDED START/END-TIME-BROKEN        *
001200*                          REDEFINES, REPORT PROGRAM NEEDS    *
001300*                          HH AND MM SEPARATELY ON DETAIL     *
001400*                          LINE.                              *
001500*  03/19/03 R FALCONE     TICKET DSP-2003-0092 - LR-REMARKS   *
001600*                         CONFIRMED WIDE ENOUGH FOR THE        *
001700*                         'PICKUP'/'DROPOFF' TEXT TRPHOSLG     *
001800*                         WRITES, NO CHANGE MADE.              *
001900*------------------------------------------------------------*
002000 01  LOG-ACTIVITY-RECORD.
002100     05  LR-TRIP-ID                          PIC 9(05).
002200     05  LR-LOG-DATE                         PIC 9(08).
002300     05  LR-ACTIVITY-SEQ                     PIC 9(02).
002400     05  LR-DUTY-STATUS                      PIC X(03).
002500         88  LR-STATUS-OFF                   VALUE 'OFF'.
002600         88  LR-STATUS-SLEEPER               VALUE 'SB '.
002700         88  LR-STATUS-DRIVING               VALUE 'D  '.
002800         88  LR-STATUS-ON-DUTY               VALUE 'ON '.
002900     05  LR-START-TIME                       PIC 9(04).
003000     05  LR-START-TIME-BROKEN REDEFINES
003100         LR-START-TIME.
003200         10  LR-START-HH                     PIC 9(02).
003300         10  LR-START-MM                     PIC 9(02).
003400     05  LR-END-TIME                         PIC 9(04).
003500     05  LR-END-TIME-BROKEN REDEFINES
003600         LR-END-TIME.
003700         10  LR-END-HH                       PIC 9(02).
003800         10  LR-END-MM                       PIC 9(02).
003900     05  LR-DURATION-HRS                     PIC 9(02)V9(02).
004000     05  LR-LOCATION                         PIC X(25).
004100     05  LR-REMARKS                          PIC X(20).
004200     05  FILLER                              PIC X(11).
