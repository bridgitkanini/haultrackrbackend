000100*------------------------------------------------------------*
000200*  COPYLIB-STPREC                                             *
000300*  STOP-RECORD - one planned fuel/rest stop per record,       *
000400*  STOPS DD.  Written by TRPROUTE, read back by TRPRPT.       *
000500*  Original author: E ACKERMAN       Written: 02/14/86        *
000600*------------------------------------------------------------*
000700*  MAINTENANCE LOG                                            *
000800*  DATE      AUTHOR        MAINTENANCE REQUIREMENT            *
000900*  --------- ------------  ------------------------------     *
001000*  02/14/86 E ACKERMAN     CREATED - STOP OUTPUT LAYOUT       *
001100*  03/01/86 E ACKERMAN     TYPE FIELD WIDENED TO X(04) TO     *
001200*                          HOLD 'BOTH' AFTER STOP-MERGER.     *
001300*  06/06/01 R FALCONE     Y2K FOLLOW-UP AUDIT - NO DATE FIELD *
001400*                         IN THIS RECORD, NO CHANGE REQUIRED. *
001500*------------------------------------------------------------*
001600 01  STOP-RECORD.
001700     05  SR-TRIP-ID                          PIC 9(05).
001800     05  SR-STOP-SEQ                         PIC 9(03).
001900     05  SR-STOP-TYPE                        PIC X(04).
002000         88  SR-TYPE-FUEL                    VALUE 'FUEL'.
002100         88  SR-TYPE-REST                    VALUE 'REST'.
002200         88  SR-TYPE-BOTH                    VALUE 'BOTH'.
002300     05  SR-STOP-DISTANCE-MI                 PIC 9(05)V9(01).
002400     05  SR-ARRIVAL-HOURS                    PIC 9(03)V9(02).
002500     05  SR-DEPARTURE-HOURS                  PIC 9(03)V9(02).
002600     05  SR-STOP-DURATION-HRS                PIC 9(02)V9(02).
002700     05  FILLER                              PIC X(05).
